000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. EVTTOP-L.                                                    
000120 AUTHOR. M.LAFOND.                                                        
000130 INSTALLATION. PLANT SYSTEMS - PRODUCTION CONTROL.                        
000140 DATE-WRITTEN. 15/03/1995.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION CONTROL USE ONLY.            
000170************************************************************              
000180*  EVTTOP-L  -  TOP DEFECT LINES LISTING                                  
000190*  =======================================                                
000200*  READS THE EVTTPM PARAMETER CARD (REPORTING WINDOW PLUS A               
000210*  RANK LIMIT N), SCANS THE EVENT MASTER STORE, ACCUMULATES               
000220*  TOTAL DEFECTS AND EVENT COUNT PER PRODUCTION LINE IN THE               
000230*  WINDOW, SORTS THE LINES BY TOTAL-DEFECTS DESCENDING AND                
000240*  LISTS THE TOP N ON TOPLINE-REPORT WITH A DEFECTS-PERCENT               
000250*  FIGURE FOR EACH.                                                       
000260*-----------------------------------------------------------              
000270*  CHANGE LOG                                                             
000280*-----------------------------------------------------------              
000290*  DATE      BY   TICKET    DESCRIPTION                                   
000300*  --------  ---  --------  --------------------------------              
000310*  15/03/95  MLF  PC-0320   INITIAL VERSION - SORTS THE FULL              
000320*                           LINE TABLE, NO TOP-N LIMIT YET.               
000330*  06/06/96  RGN  PC-0357   ADDED TPM-LIMIT-N CUTOFF IN THE               
000340*                           OUTPUT PROCEDURE.                             
000350*  14/01/98  MLF  PC-0403   NEGATIVE/ZERO DEFECT COUNTS EXCL              
000360*                           FROM TOTAL-DEFECTS PER QUALITY R              
000370*  09/11/99  MLF  Y2K-0033  YEAR-2000 SWEEP - WINDOW COMPARE              
000380*                           STRAIGHT ALPHANUMERIC, NO DATE M              
000390*                           IN THIS PROGRAM, VERIFIED CLEAN.              
000400*  23/07/03  DPT  PC-0469   LINE ACCUMULATOR CONVERTED FROM               
000410*                           GENERATE-DETAIL SORT TO THE EVTL              
000420*                           IN-MEMORY TABLE, MATCHING EVTIMP              
000430*-----------------------------------------------------------              
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS EVT-NUMERIC-CLASS IS '0' THRU '9'                              
000490     SWITCH-0 IS EVT-RERUN-SWITCH                                         
000500         ON STATUS IS EVT-RERUN-REQUESTED                                 
000510         OFF STATUS IS EVT-RERUN-NOT-REQUESTED.                           
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     COPY "EVTTPM.sl".                                                    
000550     COPY "EVTMTF.sl".                                                    
000560     COPY "EVTTOP.sl".                                                    
000570     COPY "EVTSRT.sl".                                                    
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600     COPY "EVTTPM.fd".                                                    
000610     COPY "EVTMTF.fd".                                                    
000620     COPY "EVTTOP.fd".                                                    
000630     COPY "EVTSRT.fd".                                                    
000640 WORKING-STORAGE SECTION.                                                 
000650 01  FS-TPARM                  PIC XX VALUE SPACES.                       
000660 01  FS-MASTER                 PIC XX VALUE SPACES.                       
000670 01  FS-TOPLINE                PIC XX VALUE SPACES.                       
000680     COPY "EVTWRK.wrk".                                                   
000690     COPY "EVTLTB.wrk".                                                   
000700 01  WS-RANK-COUNTER           PIC 9(03) COMP VALUE 0.                    
000710 01  WS-DEFECTS-PERCENT        PIC 9(05)V9(02) VALUE 0.                   
000720 01  WS-FOUND-SW               PIC X VALUE 'N'.                           
000730     88  WS-ENTRY-FOUND            VALUE 'Y'.                             
000740     88  WS-ENTRY-NOT-FOUND        VALUE 'N'.                             
000750 01  WS-SORT-EOF-SW            PIC X VALUE 'N'.                           
000760     88  WS-EOF-SORT               VALUE 'Y'.                             
000770     88  WS-NOT-EOF-SORT           VALUE 'N'.                             
000780*-----------------------------------------------------------              
000790 PROCEDURE DIVISION.                                                      
000800*-----------------------------------------------------------              
000810 0000-MAIN-LINE.                                                          
000820     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT                    
000830     PERFORM 2000-SCAN-MASTER THRU 2000-SCAN-MASTER-EXIT                  
000840     PERFORM 3000-RANK-LINES THRU 3000-RANK-LINES-EXIT                    
000850     GO TO 9000-TERMINATE.                                                
000860 0000-MAIN-LINE-EXIT.                                                     
000870     EXIT.                                                                
000880                                                                          
000890 1000-INITIALIZE.                                                         
000900     OPEN INPUT TOPLINE-PARM                                              
000910     IF FS-TPARM NOT = '00'                                               
000920         DISPLAY 'EVTTOP-L: TOPLINE-PARM OPEN ERROR - FS=' FS-TPAR        
000930         GO TO 9000-TERMINATE                                             
000940     END-IF                                                               
000950     READ TOPLINE-PARM                                                    
000960         AT END                                                           
000970             DISPLAY 'EVTTOP-L: TOPLINE-PARM EMPTY - NOTHING TO RA        
000980             GO TO 9000-TERMINATE                                         
000990     END-READ                                                             
001000     CLOSE TOPLINE-PARM                                                   
001010     OPEN INPUT MASTER-EVENTS.                                            
001020 1000-INITIALIZE-EXIT.                                                    
001030     EXIT.                                                                
001040                                                                          
001050*-----------------------------------------------------------              
001060*  STEP - SCAN THE MASTER STORE, ACCUMULATE PER-LINE TOTALS.              
001070*-----------------------------------------------------------              
001080 2000-SCAN-MASTER.                                                        
001090     PERFORM 2100-READ-MASTER-RECORD                                      
001100     PERFORM 2200-CHECK-AND-ACCUMULATE                                    
001110         UNTIL EVT-EOF-MASTER                                             
001120     CLOSE MASTER-EVENTS.                                                 
001130 2000-SCAN-MASTER-EXIT.                                                   
001140     EXIT.                                                                
001150                                                                          
001160 2100-READ-MASTER-RECORD.                                                 
001170     READ MASTER-EVENTS                                                   
001180         AT END SET EVT-EOF-MASTER TO TRUE                                
001190     END-READ.                                                            
001200 2100-READ-MASTER-RECORD-EXIT.                                            
001210     EXIT.                                                                
001220                                                                          
001230 2200-CHECK-AND-ACCUMULATE.                                               
001240     IF MTF-EVENT-TIME >= TPM-WINDOW-START                                
001250             AND MTF-EVENT-TIME < TPM-WINDOW-END                          
001260         PERFORM 2900-ACCUMULATE-LINE                                     
001270     END-IF                                                               
001280     PERFORM 2100-READ-MASTER-RECORD.                                     
001290 2200-CHECK-AND-ACCUMULATE-EXIT.                                          
001300     EXIT.                                                                
001310                                                                          
001320 2900-ACCUMULATE-LINE.                                                    
001330     SET WS-ENTRY-NOT-FOUND TO TRUE                                       
001340     SET EVT-LTB-IDX TO 1                                                 
001350     SEARCH EVT-LTB-ENTRY                                                 
001360         AT END SET WS-ENTRY-NOT-FOUND TO TRUE                            
001370         WHEN LTB-LINE-ID (EVT-LTB-IDX) = MTF-LINE-ID                     
001380             SET WS-ENTRY-FOUND TO TRUE                                   
001390     END-SEARCH                                                           
001400     IF WS-ENTRY-NOT-FOUND                                                
001410         ADD 1 TO EVT-LTB-COUNT                                           
001420         SET EVT-LTB-IDX TO EVT-LTB-COUNT                                 
001430         MOVE MTF-LINE-ID TO LTB-LINE-ID (EVT-LTB-IDX)                    
001440         MOVE 0 TO LTB-TOTAL-DEFECTS (EVT-LTB-IDX)                        
001450         MOVE 0 TO LTB-EVENT-COUNT (EVT-LTB-IDX)                          
001460     END-IF                                                               
001470     ADD 1 TO LTB-EVENT-COUNT (EVT-LTB-IDX)                               
001480     IF MTF-DEFECT-COUNT > 0                                              
001490         ADD MTF-DEFECT-COUNT TO LTB-TOTAL-DEFECTS (EVT-LTB-IDX)          
001500     END-IF.                                                              
001510 2900-ACCUMULATE-LINE-EXIT.                                               
001520     EXIT.                                                                
001530                                                                          
001540*-----------------------------------------------------------              
001550*  STEP - SORT THE LINE TABLE BY TOTAL-DEFECTS DESCENDING AN              
001560*  LIST THE TOP N.                                                        
001570*-----------------------------------------------------------              
001580 3000-RANK-LINES.                                                         
001590     OPEN OUTPUT TOPLINE-REPORT                                           
001600     WRITE ENR-TOP FROM TOP-HEADER-VIEW                                   
001610     SORT EVT-SORT-WORK                                                   
001620         DESCENDING KEY SRT-TOTAL-DEFECTS                                 
001630         INPUT PROCEDURE 3100-RELEASE-LINES                               
001640             THRU 3100-RELEASE-LINES-EXIT                                 
001650         OUTPUT PROCEDURE 3200-RETURN-RANKED-LINES                        
001660             THRU 3200-RETURN-RANKED-LINES-EXIT                           
001670     CLOSE TOPLINE-REPORT.                                                
001680 3000-RANK-LINES-EXIT.                                                    
001690     EXIT.                                                                
001700                                                                          
001710 3100-RELEASE-LINES.                                                      
001720     MOVE 1 TO EVT-WS-SUB1                                                
001730     PERFORM 3110-RELEASE-ONE-LINE                                        
001740         VARYING EVT-WS-SUB1 FROM 1 BY 1                                  
001750         UNTIL EVT-WS-SUB1 > EVT-LTB-COUNT.                               
001760 3100-RELEASE-LINES-EXIT.                                                 
001770     EXIT.                                                                
001780                                                                          
001790 3110-RELEASE-ONE-LINE.                                                   
001800     MOVE LTB-LINE-ID (EVT-WS-SUB1)       TO SRT-LINE-ID                  
001810     MOVE LTB-TOTAL-DEFECTS (EVT-WS-SUB1) TO SRT-TOTAL-DEFECTS            
001820     MOVE LTB-EVENT-COUNT (EVT-WS-SUB1)   TO SRT-EVENT-COUNT              
001830     RELEASE EVT-SORT-REC.                                                
001840 3110-RELEASE-ONE-LINE-EXIT.                                              
001850     EXIT.                                                                
001860                                                                          
001870 3200-RETURN-RANKED-LINES.                                                
001880     SET WS-NOT-EOF-SORT TO TRUE                                          
001890     PERFORM 3210-RETURN-ONE-LINE                                         
001900         UNTIL WS-EOF-SORT OR WS-RANK-COUNTER >= TPM-LIMIT-N.             
001910 3200-RETURN-RANKED-LINES-EXIT.                                           
001920     EXIT.                                                                
001930                                                                          
001940 3210-RETURN-ONE-LINE.                                                    
001950     RETURN EVT-SORT-WORK                                                 
001960         AT END SET WS-EOF-SORT TO TRUE                                   
001970     END-RETURN                                                           
001980     IF WS-NOT-EOF-SORT                                                   
001990         ADD 1 TO WS-RANK-COUNTER                                         
002000         PERFORM 3900-WRITE-ONE-RANKED-LINE                               
002010     END-IF.                                                              
002020 3210-RETURN-ONE-LINE-EXIT.                                               
002030     EXIT.                                                                
002040                                                                          
002050 3900-WRITE-ONE-RANKED-LINE.                                              
002060     MOVE WS-RANK-COUNTER TO TOP-RANK                                     
002070     MOVE SRT-LINE-ID TO TOP-LINE-ID                                      
002080     MOVE SRT-TOTAL-DEFECTS TO TOP-TOTAL-DEFECTS                          
002090     MOVE SRT-EVENT-COUNT TO TOP-EVENT-COUNT                              
002100     IF SRT-EVENT-COUNT > 0                                               
002110         COMPUTE WS-DEFECTS-PERCENT ROUNDED =                             
002120             (SRT-TOTAL-DEFECTS * 100) / SRT-EVENT-COUNT                  
002130     ELSE                                                                 
002140         MOVE 0 TO WS-DEFECTS-PERCENT                                     
002150     END-IF                                                               
002160     MOVE WS-DEFECTS-PERCENT TO TOP-DEFECTS-PERCENT                       
002170     WRITE ENR-TOP FROM TOP-DETAIL-VIEW.                                  
002180 3900-WRITE-ONE-RANKED-LINE-EXIT.                                         
002190     EXIT.                                                                
002200                                                                          
002210 9000-TERMINATE.                                                          
002220     STOP RUN.                                                            
002230 9000-TERMINATE-EXIT.                                                     
002240     EXIT.                                                                
