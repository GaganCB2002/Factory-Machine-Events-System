000100*    CONVERTS THE BROKEN-DOWN TIMESTAMP IN EVT-EPOCH-WORK TO A            
000110*    COMPARABLE SECONDS COUNT.  ADDED 070699 CR-1108 SO EVTIMP AND        
000120*    EVTSTA-T STOP CARRYING TWO COPIES OF THE SAME ARITHMETIC.            
000130 5000-CALC-EPOCH-SECS.                                                    
000140     COMPUTE EVT-EPO-YR-ADJ = EVT-EPO-YEAR - 1601                         
000150     COMPUTE EVT-EPO-LEAP-DAYS =                                          
000160         (EVT-EPO-YR-ADJ / 4) - (EVT-EPO-YR-ADJ / 100)                    
000170             + (EVT-EPO-YR-ADJ / 400)                                     
000180     COMPUTE EVT-EPO-DAYS =                                               
000190         (EVT-EPO-YR-ADJ * 365) + EVT-EPO-LEAP-DAYS                       
000200             + EVT-EPO-CUM-DAY-TBL (EVT-EPO-MONTH)                        
000210             + (EVT-EPO-DAY - 1)                                          
000220     DIVIDE EVT-EPO-YEAR BY 4   GIVING EVT-EPO-DIV4                       
000230         REMAINDER EVT-EPO-REM4                                           
000240     DIVIDE EVT-EPO-YEAR BY 100 GIVING EVT-EPO-DIV100                     
000250         REMAINDER EVT-EPO-REM100                                         
000260     DIVIDE EVT-EPO-YEAR BY 400 GIVING EVT-EPO-DIV400                     
000270         REMAINDER EVT-EPO-REM400                                         
000280     IF EVT-EPO-MONTH > 2                                                 
000290         AND EVT-EPO-REM4 = 0                                             
000300         AND (EVT-EPO-REM100 NOT = 0 OR EVT-EPO-REM400 = 0)               
000310             ADD 1 TO EVT-EPO-DAYS                                        
000320     END-IF                                                               
000330     COMPUTE EVT-EPO-SECS =                                               
000340         (EVT-EPO-DAYS * 86400) + (EVT-EPO-HOUR * 3600)                   
000350             + (EVT-EPO-MINUTE * 60) + EVT-EPO-SECOND.                    
000360 5000-CALC-EPOCH-SECS-EXIT.                                               
000370     EXIT.                                                                
