000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. EVTIMP.                                                      
000120 AUTHOR. J.TANGUY.                                                        
000130 INSTALLATION. PLANT SYSTEMS - PRODUCTION CONTROL.                        
000140 DATE-WRITTEN. 04/08/1991.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION CONTROL USE ONLY.            
000170************************************************************              
000180*  EVTIMP  -  MACHINE EVENT INGESTION                                     
000190*  =================================                                      
000200*  READS THE OVERNIGHT MACHINE-EVENT BATCH FROM THE SHOP-FLO              
000210*  COLLECTORS (BATCH-EVENTS), VALIDATES EACH EVENT, DROPS                 
000220*  DUPLICATE EVENT-IDS WITHIN THE BATCH (LAST ONE WINS), THE              
000230*  MERGES WHAT SURVIVES INTO THE EVENT MASTER STORE (MASTER-              
000240*  EVENTS) USING A LAST-RECEIVED-TIME-WINS RULE.  WRITES THE              
000250*  COUNTERS AND THE REJECTION LISTING TO RESULT-REPORT.                   
000260*-----------------------------------------------------------              
000270*  CHANGE LOG                                                             
000280*-----------------------------------------------------------              
000290*  DATE      BY   TICKET    DESCRIPTION                                   
000300*  --------  ---  --------  --------------------------------              
000310*  04/08/91  JMT  -         INITIAL VERSION - INSERT/REPLACE              
000320*                           NO DUPLICATE OR IGNORE HANDLING               
000330*  17/11/92  JMT  PC-0219   ADDED DURATION-MS RANGE CHECK (0              
000340*                           6 HOURS IN MILLISECONDS).                     
000350*  02/03/93  JMT  PC-0244   ADDED FUTURE-EVENT REJECT, WINDO              
000360*                           TO 30 MINUTES PER PROD-CTL REQUE              
000370*  21/09/94  RGN  PC-0301   WITHIN-BATCH DUPLICATES NOW LAST              
000380*                           OCCURRENCE-WINS, NOT FIRST.                   
000390*  06/06/96  RGN  PC-0355   ADDED DEDUPED COUNTER - IDENTICA              
000400*                           PAYLOAD NO LONGER COUNTED AS UPD              
000410*  14/01/98  MLF  PC-0402   FUTURE-EVENT WINDOW TIGHTENED TO              
000420*                           MINUTES.                                      
000430*  09/11/99  MLF  Y2K-0031  YEAR-2000 SWEEP - EPOCH ARITHMET              
000440*                           5000-CALC-EPOCH-SECS RE-BASED SO              
000450*                           4-DIGIT YEAR WINDOW SPANS 1901-2              
000460*  23/07/03  DPT  PC-0468   MASTER STORE CONVERTED FROM VSAM              
000470*                           TO A REWRITTEN LINE-SEQUENTIAL F              
000480*                           IN-MEMORY MERGE TABLE ADDED.                  
000490*  11/02/09  DPT  PC-0511   ADDED IGNORED COUNTER FOR STALE               
000500*                           RECEIVED-TIME REPLAYS FROM THE M              
000510*  30/08/16  CQR  PC-0587   EPOCH CALCULATION FACTORED OUT T              
000520*                           EVTEPO.CPY, SHARED WITH EVTSTA-T              
000530*-----------------------------------------------------------              
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM                                                   
000580     CLASS EVT-NUMERIC-CLASS IS '0' THRU '9'                              
000590     SWITCH-0 IS EVT-RERUN-SWITCH                                         
000600         ON STATUS IS EVT-RERUN-REQUESTED                                 
000610         OFF STATUS IS EVT-RERUN-NOT-REQUESTED.                           
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640     COPY "EVTBAT.sl".                                                    
000650     COPY "EVTMTF.sl".                                                    
000660     COPY "EVTRES.sl".                                                    
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690     COPY "EVTBAT.fd".                                                    
000700     COPY "EVTMTF.fd".                                                    
000710     COPY "EVTRES.fd".                                                    
000720 WORKING-STORAGE SECTION.                                                 
000730 77  FS-BATCH                  PIC XX VALUE SPACES.                       
000740 77  FS-MASTER                 PIC XX VALUE SPACES.                       
000750 77  FS-RESULT                 PIC XX VALUE SPACES.                       
000760 77  WS-RUN-EPOCH-SECS         PIC S9(11) COMP VALUE 0.                   
000770 77  WS-EVENT-EPOCH-SECS       PIC S9(11) COMP VALUE 0.                   
000780 77  WS-FUTURE-LIMIT-SECS      PIC S9(11) COMP VALUE 900.                 
000790 77  WS-VALID-EVENT-SW         PIC X VALUE 'Y'.                           
000800     88  WS-EVENT-IS-VALID         VALUE 'Y'.                             
000810     88  WS-EVENT-IS-INVALID       VALUE 'N'.                             
000820 77  WS-FOUND-SW               PIC X VALUE 'N'.                           
000830     88  WS-ENTRY-FOUND            VALUE 'Y'.                             
000840     88  WS-ENTRY-NOT-FOUND        VALUE 'N'.                             
000850 77  WS-PAYLOAD-SW             PIC X VALUE 'N'.                           
000860     88  WS-PAYLOAD-IDENTICAL      VALUE 'Y'.                             
000870     88  WS-PAYLOAD-DIFFERENT      VALUE 'N'.                             
000880     COPY "EVTWRK.wrk".                                                   
000890     COPY "EVTMTB.wrk".                                                   
000900     COPY "EVTBTB.wrk".                                                   
000910     COPY "EVTEPO.wrk".                                                   
000920 01  WS-BATCH-COUNTERS.                                                   
000930     05  FILLER                PIC X(08) VALUE 'WS-CTRS-'.                
000940     05  WS-ACCEPTED           PIC 9(05) COMP VALUE 0.                    
000950     05  WS-DEDUPED            PIC 9(05) COMP VALUE 0.                    
000960     05  WS-UPDATED            PIC 9(05) COMP VALUE 0.                    
000970     05  WS-REJECTED           PIC 9(05) COMP VALUE 0.                    
000980     05  WS-IGNORED            PIC 9(05) COMP VALUE 0.                    
000990     05  FILLER                PIC X(06) VALUE SPACES.                    
001000 01  WS-REJECT-LIST.                                                      
001010     05  FILLER                PIC X(08) VALUE 'WS-REJS-'.                
001020     05  WS-REJECT-COUNT       PIC 9(05) COMP VALUE 0.                    
001030     05  WS-REJECT-ENTRY OCCURS 1 TO 5000 TIMES                           
001040         DEPENDING ON WS-REJECT-COUNT                                     
001050         INDEXED BY WS-REJECT-IDX.                                        
001060         10  WS-REJ-EVENT-ID       PIC X(20).                             
001070         10  WS-REJ-REASON         PIC X(16).                             
001080         10  FILLER                PIC X(06).                             
001090*-----------------------------------------------------------              
001100 PROCEDURE DIVISION.                                                      
001110*-----------------------------------------------------------              
001120 0000-MAIN-LINE.                                                          
001130     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT                    
001140     PERFORM 2000-READ-AND-VALIDATE-BATCH                                 
001150         THRU 2000-READ-AND-VALIDATE-BATCH-EXIT                           
001160     PERFORM 3000-MERGE-BATCH-INTO-MASTER                                 
001170         THRU 3000-MERGE-BATCH-INTO-MASTER-EXIT                           
001180     PERFORM 4000-WRITE-MASTER-AND-REPORT                                 
001190         THRU 4000-WRITE-MASTER-AND-REPORT-EXIT                           
001200     GO TO 9000-TERMINATE.                                                
001210 0000-MAIN-LINE-EXIT.                                                     
001220     EXIT.                                                                
001230                                                                          
001240 1000-INITIALIZE.                                                         
001250     IF EVT-RERUN-REQUESTED                                               
001260         DISPLAY 'EVTIMP: UPSI-0 ON - RERUN OF PRIOR BATCH DATE'          
001270     END-IF                                                               
001280     ACCEPT EVT-RUN-DATE FROM DATE YYYYMMDD                               
001290     ACCEPT EVT-RUN-TIME FROM TIME                                        
001300     PERFORM 1100-BUILD-RUN-TIMESTAMP                                     
001310     MOVE EVT-RUN-YYYY  TO EVT-EPO-YEAR                                   
001320     MOVE EVT-RUN-MM    TO EVT-EPO-MONTH                                  
001330     MOVE EVT-RUN-DD    TO EVT-EPO-DAY                                    
001340     MOVE EVT-RUN-HH    TO EVT-EPO-HOUR                                   
001350     MOVE EVT-RUN-MI    TO EVT-EPO-MINUTE                                 
001360     MOVE EVT-RUN-SS    TO EVT-EPO-SECOND                                 
001370     PERFORM 5000-CALC-EPOCH-SECS                                         
001380     MOVE EVT-EPO-SECS TO WS-RUN-EPOCH-SECS                               
001390     OPEN INPUT MASTER-EVENTS                                             
001400     IF FS-MASTER = '00'                                                  
001410         PERFORM 1200-LOAD-MASTER-RECORD                                  
001420         PERFORM 1300-STORE-MASTER-ENTRY                                  
001430             UNTIL EVT-EOF-MASTER                                         
001440         CLOSE MASTER-EVENTS                                              
001450     ELSE                                                                 
001460         DISPLAY 'EVTIMP: MASTER-EVENTS EMPTY OR NOT FOUND, '             
001470             'STARTING WITH ZERO MASTER RECORDS - FS=' FS-MASTER          
001480     END-IF.                                                              
001490 1000-INITIALIZE-EXIT.                                                    
001500     EXIT.                                                                
001510                                                                          
001520 1100-BUILD-RUN-TIMESTAMP.                                                
001530     MOVE SPACES TO EVT-RUN-TIMESTAMP                                     
001540     STRING EVT-RUN-YYYY   '-'                                            
001550         EVT-RUN-MM     '-'                                               
001560         EVT-RUN-DD     'T'                                               
001570         EVT-RUN-HH     ':'                                               
001580         EVT-RUN-MI     ':'                                               
001590         EVT-RUN-SS     'Z'                                               
001600         DELIMITED BY SIZE INTO EVT-RUN-TIMESTAMP.                        
001610 1100-BUILD-RUN-TIMESTAMP-EXIT.                                           
001620     EXIT.                                                                
001630                                                                          
001640 1200-LOAD-MASTER-RECORD.                                                 
001650     READ MASTER-EVENTS                                                   
001660         AT END SET EVT-EOF-MASTER TO TRUE                                
001670     END-READ.                                                            
001680 1200-LOAD-MASTER-RECORD-EXIT.                                            
001690     EXIT.                                                                
001700                                                                          
001710 1300-STORE-MASTER-ENTRY.                                                 
001720     ADD 1 TO EVT-MTB-COUNT                                               
001730     MOVE ENR-MTF TO EVT-MTB-ENTRY (EVT-MTB-COUNT)                        
001740     PERFORM 1200-LOAD-MASTER-RECORD.                                     
001750 1300-STORE-MASTER-ENTRY-EXIT.                                            
001760     EXIT.                                                                
001770                                                                          
001780*-----------------------------------------------------------              
001790*  STEP 2 - READ THE BATCH, VALIDATE, DEDUPE WITHIN THE BATC              
001800*-----------------------------------------------------------              
001810 2000-READ-AND-VALIDATE-BATCH.                                            
001820     OPEN INPUT BATCH-EVENTS                                              
001830     IF FS-BATCH NOT = '00'                                               
001840         DISPLAY 'EVTIMP: BATCH-EVENTS OPEN ERROR - FS=' FS-BATCH         
001850         GO TO 9000-TERMINATE                                             
001860     END-IF                                                               
001870     PERFORM 2100-READ-BATCH-RECORD                                       
001880     PERFORM 2200-VALIDATE-ONE-EVENT                                      
001890         UNTIL EVT-EOF-BATCH                                              
001900     CLOSE BATCH-EVENTS.                                                  
001910 2000-READ-AND-VALIDATE-BATCH-EXIT.                                       
001920     EXIT.                                                                
001930                                                                          
001940 2100-READ-BATCH-RECORD.                                                  
001950     READ BATCH-EVENTS                                                    
001960         AT END SET EVT-EOF-BATCH TO TRUE                                 
001970     END-READ.                                                            
001980 2100-READ-BATCH-RECORD-EXIT.                                             
001990     EXIT.                                                                
002000                                                                          
002010 2200-VALIDATE-ONE-EVENT.                                                 
002020     SET WS-EVENT-IS-VALID TO TRUE                                        
002030     IF BAT-DURATION-MS < 0 OR BAT-DURATION-MS > 21600000                 
002040         SET WS-EVENT-IS-INVALID TO TRUE                                  
002050         MOVE BAT-EVENT-ID TO WS-REJ-EVENT-ID (WS-REJECT-COUNT + 1        
002060         MOVE 'INVALID_DURATION'                                          
002070             TO WS-REJ-REASON (WS-REJECT-COUNT + 1)                       
002080     END-IF                                                               
002090     IF WS-EVENT-IS-VALID                                                 
002100         PERFORM 2300-CHECK-FUTURE-EVENT                                  
002110     END-IF                                                               
002120     IF WS-EVENT-IS-INVALID                                               
002130         ADD 1 TO WS-REJECT-COUNT                                         
002140         ADD 1 TO WS-REJECTED                                             
002150     ELSE                                                                 
002160         PERFORM 2900-DEDUPE-BATCH-ENTRY                                  
002170     END-IF                                                               
002180     PERFORM 2100-READ-BATCH-RECORD.                                      
002190 2200-VALIDATE-ONE-EVENT-EXIT.                                            
002200     EXIT.                                                                
002210                                                                          
002220 2300-CHECK-FUTURE-EVENT.                                                 
002230     MOVE BAT-EVT-YYYY TO EVT-EPO-YEAR                                    
002240     MOVE BAT-EVT-MM   TO EVT-EPO-MONTH                                   
002250     MOVE BAT-EVT-DD   TO EVT-EPO-DAY                                     
002260     MOVE BAT-EVT-HH   TO EVT-EPO-HOUR                                    
002270     MOVE BAT-EVT-MI   TO EVT-EPO-MINUTE                                  
002280     MOVE BAT-EVT-SS   TO EVT-EPO-SECOND                                  
002290     PERFORM 5000-CALC-EPOCH-SECS                                         
002300     MOVE EVT-EPO-SECS TO WS-EVENT-EPOCH-SECS                             
002310     IF WS-EVENT-EPOCH-SECS >                                             
002320             WS-RUN-EPOCH-SECS + WS-FUTURE-LIMIT-SECS                     
002330         SET WS-EVENT-IS-INVALID TO TRUE                                  
002340         MOVE BAT-EVENT-ID TO WS-REJ-EVENT-ID (WS-REJECT-COUNT + 1        
002350         MOVE 'FUTURE_EVENT'                                              
002360             TO WS-REJ-REASON (WS-REJECT-COUNT + 1)                       
002370     END-IF.                                                              
002380 2300-CHECK-FUTURE-EVENT-EXIT.                                            
002390     EXIT.                                                                
002400                                                                          
002410 2900-DEDUPE-BATCH-ENTRY.                                                 
002420     SET WS-ENTRY-NOT-FOUND TO TRUE                                       
002430     SET EVT-BTB-IDX TO 1                                                 
002440     SEARCH EVT-BTB-ENTRY                                                 
002450         AT END SET WS-ENTRY-NOT-FOUND TO TRUE                            
002460         WHEN BTB-EVENT-ID (EVT-BTB-IDX) = BAT-EVENT-ID                   
002470             SET WS-ENTRY-FOUND TO TRUE                                   
002480     END-SEARCH                                                           
002490     IF WS-ENTRY-FOUND                                                    
002500         MOVE ENR-BAT TO EVT-BTB-ENTRY (EVT-BTB-IDX)                      
002510     ELSE                                                                 
002520         ADD 1 TO EVT-BTB-COUNT                                           
002530         MOVE ENR-BAT TO EVT-BTB-ENTRY (EVT-BTB-COUNT)                    
002540     END-IF.                                                              
002550 2900-DEDUPE-BATCH-ENTRY-EXIT.                                            
002560     EXIT.                                                                
002570                                                                          
002580*-----------------------------------------------------------              
002590*  STEP 3 - MERGE THE DEDUPED BATCH INTO THE MASTER TABLE.                
002600*-----------------------------------------------------------              
002610 3000-MERGE-BATCH-INTO-MASTER.                                            
002620     MOVE 1 TO EVT-WS-SUB1                                                
002630     PERFORM 3900-MERGE-ONE-EVENT                                         
002640         VARYING EVT-WS-SUB1 FROM 1 BY 1                                  
002650         UNTIL EVT-WS-SUB1 > EVT-BTB-COUNT.                               
002660 3000-MERGE-BATCH-INTO-MASTER-EXIT.                                       
002670     EXIT.                                                                
002680                                                                          
002690 3900-MERGE-ONE-EVENT.                                                    
002700     IF BTB-RECEIVED-TIME (EVT-WS-SUB1) = SPACES                          
002710         MOVE EVT-RUN-TIMESTAMP TO BTB-RECEIVED-TIME (EVT-WS-SUB1)        
002720     END-IF                                                               
002730     SET WS-ENTRY-NOT-FOUND TO TRUE                                       
002740     SET EVT-MTB-IDX TO 1                                                 
002750     SEARCH EVT-MTB-ENTRY                                                 
002760         AT END SET WS-ENTRY-NOT-FOUND TO TRUE                            
002770         WHEN MTB-EVENT-ID (EVT-MTB-IDX) =                                
002780                 BTB-EVENT-ID (EVT-WS-SUB1)                               
002790             SET WS-ENTRY-FOUND TO TRUE                                   
002800     END-SEARCH                                                           
002810     IF WS-ENTRY-NOT-FOUND                                                
002820         ADD 1 TO EVT-MTB-COUNT                                           
002830         MOVE EVT-BTB-ENTRY (EVT-WS-SUB1)                                 
002840             TO EVT-MTB-ENTRY (EVT-MTB-COUNT)                             
002850         ADD 1 TO WS-ACCEPTED                                             
002860     ELSE                                                                 
002870         IF BTB-RECEIVED-TIME (EVT-WS-SUB1) <                             
002880                 MTB-RECEIVED-TIME (EVT-MTB-IDX)                          
002890             ADD 1 TO WS-IGNORED                                          
002900         ELSE                                                             
002910             SET WS-PAYLOAD-DIFFERENT TO TRUE                             
002920             IF MTB-MACHINE-ID (EVT-MTB-IDX) =                            
002930                     BTB-MACHINE-ID (EVT-WS-SUB1)                         
002940                 AND MTB-LINE-ID (EVT-MTB-IDX) =                          
002950                     BTB-LINE-ID (EVT-WS-SUB1)                            
002960                 AND MTB-EVENT-TIME (EVT-MTB-IDX) =                       
002970                     BTB-EVENT-TIME (EVT-WS-SUB1)                         
002980                 AND MTB-DURATION-MS (EVT-MTB-IDX) =                      
002990                     BTB-DURATION-MS (EVT-WS-SUB1)                        
003000                 AND MTB-DEFECT-COUNT (EVT-MTB-IDX) =                     
003010                     BTB-DEFECT-COUNT (EVT-WS-SUB1)                       
003020                     SET WS-PAYLOAD-IDENTICAL TO TRUE                     
003030             END-IF                                                       
003040             IF WS-PAYLOAD-IDENTICAL                                      
003050                 ADD 1 TO WS-DEDUPED                                      
003060             ELSE                                                         
003070                 MOVE EVT-BTB-ENTRY (EVT-WS-SUB1)                         
003080                     TO EVT-MTB-ENTRY (EVT-MTB-IDX)                       
003090                 ADD 1 TO WS-UPDATED                                      
003100             END-IF                                                       
003110         END-IF                                                           
003120     END-IF.                                                              
003130 3900-MERGE-ONE-EVENT-EXIT.                                               
003140     EXIT.                                                                
003150                                                                          
003160*-----------------------------------------------------------              
003170*  STEP 4 - REWRITE THE MASTER STORE, WRITE THE RESULT REPOR              
003180*-----------------------------------------------------------              
003190 4000-WRITE-MASTER-AND-REPORT.                                            
003200     OPEN OUTPUT MASTER-EVENTS                                            
003210     MOVE 1 TO EVT-WS-SUB1                                                
003220     PERFORM 4100-WRITE-ONE-MASTER-RECORD                                 
003230         VARYING EVT-WS-SUB1 FROM 1 BY 1                                  
003240         UNTIL EVT-WS-SUB1 > EVT-MTB-COUNT                                
003250     CLOSE MASTER-EVENTS                                                  
003260     OPEN OUTPUT RESULT-REPORT                                            
003270     MOVE WS-ACCEPTED TO RSV-ACCEPTED                                     
003280     MOVE WS-DEDUPED  TO RSV-DEDUPED                                      
003290     MOVE WS-UPDATED  TO RSV-UPDATED                                      
003300     MOVE WS-REJECTED TO RSV-REJECTED                                     
003310     MOVE WS-IGNORED  TO RSV-IGNORED                                      
003320     WRITE RES-PRINT-LINE FROM RES-SUMMARY-VIEW                           
003330     MOVE 1 TO EVT-WS-SUB1                                                
003340     PERFORM 4200-WRITE-ONE-REJECTION                                     
003350         VARYING EVT-WS-SUB1 FROM 1 BY 1                                  
003360         UNTIL EVT-WS-SUB1 > WS-REJECT-COUNT                              
003370     CLOSE RESULT-REPORT.                                                 
003380 4000-WRITE-MASTER-AND-REPORT-EXIT.                                       
003390     EXIT.                                                                
003400                                                                          
003410 4100-WRITE-ONE-MASTER-RECORD.                                            
003420     MOVE EVT-MTB-ENTRY (EVT-WS-SUB1) TO ENR-MTF                          
003430     WRITE ENR-MTF.                                                       
003440 4100-WRITE-ONE-MASTER-RECORD-EXIT.                                       
003450     EXIT.                                                                
003460                                                                          
003470 4200-WRITE-ONE-REJECTION.                                                
003480     MOVE WS-REJ-EVENT-ID (EVT-WS-SUB1) TO RDV-EVENT-ID                   
003490     MOVE WS-REJ-REASON (EVT-WS-SUB1)   TO RDV-REASON                     
003500     WRITE RES-PRINT-LINE FROM RES-DETAIL-VIEW.                           
003510 4200-WRITE-ONE-REJECTION-EXIT.                                           
003520     EXIT.                                                                
003530                                                                          
003540     COPY "EVTEPO.cpy".                                                   
003550                                                                          
003560 9000-TERMINATE.                                                          
003570     STOP RUN.                                                            
003580 9000-TERMINATE-EXIT.                                                     
003590     EXIT.                                                                
