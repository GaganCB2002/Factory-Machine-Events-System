000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. EVTSTA-T.                                                    
000120 AUTHOR. R.GAGNON.                                                        
000130 INSTALLATION. PLANT SYSTEMS - PRODUCTION CONTROL.                        
000140 DATE-WRITTEN. 21/09/1994.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION CONTROL USE ONLY.            
000170************************************************************              
000180*  EVTSTA-T  -  MACHINE STATS TRAITEMENT                                  
000190*  ======================================                                 
000200*  READS THE EVTSPM PARAMETER CARD (MACHINE ID PLUS A REPORT              
000210*  WINDOW), SCANS THE EVENT MASTER STORE FOR THAT MACHINE AN              
000220*  WINDOW, COUNTS EVENTS AND DEFECTS, COMPUTES THE AVERAGE                
000230*  DEFECT RATE PER HOUR OF WINDOW LENGTH, AND FLAGS THE MACH              
000240*  HEALTHY OR WARNING ON THE STATS-REPORT LISTING.                        
000250*-----------------------------------------------------------              
000260*  CHANGE LOG                                                             
000270*-----------------------------------------------------------              
000280*  DATE      BY   TICKET    DESCRIPTION                                   
000290*  --------  ---  --------  --------------------------------              
000300*  21/09/94  RGN  PC-0300   INITIAL VERSION - ONE MACHINE, O              
000310*                           WINDOW PER RUN, READ FROM EVTSPM              
000320*  06/06/96  RGN  PC-0356   NEGATIVE DEFECT COUNTS NO LONGER              
000330*                           SUMMED INTO DEFECTS-COUNT.                    
000340*  09/11/99  MLF  Y2K-0032  YEAR-2000 SWEEP - SHARES THE RE-              
000350*                           EPOCH ARITHMETIC IN EVTEPO.CPY.               
000360*  12/04/02  DPT  PC-0450   WARNING THRESHOLD MOVED TO A LIT              
000370*                           (2.0 DEFECTS/HR) PER QUALITY REQ              
000380*  30/08/16  CQR  PC-0587   EPOCH CALCULATION FACTORED OUT T              
000390*                           EVTEPO.CPY, SHARED WITH EVTIMP.               
000400*-----------------------------------------------------------              
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     CLASS EVT-NUMERIC-CLASS IS '0' THRU '9'                              
000460     SWITCH-0 IS EVT-RERUN-SWITCH                                         
000470         ON STATUS IS EVT-RERUN-REQUESTED                                 
000480         OFF STATUS IS EVT-RERUN-NOT-REQUESTED.                           
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     COPY "EVTSPM.sl".                                                    
000520     COPY "EVTMTF.sl".                                                    
000530     COPY "EVTSTA.sl".                                                    
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560     COPY "EVTSPM.fd".                                                    
000570     COPY "EVTMTF.fd".                                                    
000580     COPY "EVTSTA.fd".                                                    
000590 WORKING-STORAGE SECTION.                                                 
000600 77  FS-SPARM                  PIC XX VALUE SPACES.                       
000610 77  FS-MASTER                 PIC XX VALUE SPACES.                       
000620 77  FS-STATS                  PIC XX VALUE SPACES.                       
000630 77  WS-WINDOW-START-SECS      PIC S9(11) COMP VALUE 0.                   
000640 77  WS-WINDOW-END-SECS        PIC S9(11) COMP VALUE 0.                   
000650 77  WS-WINDOW-LENGTH-SECS     PIC S9(11) COMP VALUE 0.                   
000660 77  WS-HOURS                  PIC 9(05)V9(04) VALUE 0.                   
000670 77  WS-AVG-RATE               PIC 9(05)V9(01) VALUE 0.                   
000680 77  WS-WARN-THRESHOLD         PIC 9(05)V9(01) VALUE 2.0.                 
000690 77  WS-MATCH-SW               PIC X VALUE 'N'.                           
000700     88  WS-EVENT-MATCHES          VALUE 'Y'.                             
000710     88  WS-EVENT-NOT-MATCHING     VALUE 'N'.                             
000720     COPY "EVTWRK.wrk".                                                   
000730     COPY "EVTEPO.wrk".                                                   
000740 01  WS-STATS-ACCUM.                                                      
000750     05  FILLER                PIC X(08) VALUE 'WS-ACCU-'.                
000760     05  WS-EVENTS-COUNT       PIC 9(07) COMP VALUE 0.                    
000770     05  WS-DEFECTS-COUNT      PIC 9(07) COMP VALUE 0.                    
000780     05  FILLER                PIC X(06) VALUE SPACES.                    
000790*-----------------------------------------------------------              
000800 PROCEDURE DIVISION.                                                      
000810*-----------------------------------------------------------              
000820 0000-MAIN-LINE.                                                          
000830     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT                    
000840     PERFORM 2000-SCAN-MASTER THRU 2000-SCAN-MASTER-EXIT                  
000850     PERFORM 3000-COMPUTE-AND-WRITE-STATS                                 
000860         THRU 3000-COMPUTE-AND-WRITE-STATS-EXIT                           
000870     GO TO 9000-TERMINATE.                                                
000880 0000-MAIN-LINE-EXIT.                                                     
000890     EXIT.                                                                
000900                                                                          
000910 1000-INITIALIZE.                                                         
000920     OPEN INPUT STATS-PARM                                                
000930     IF FS-SPARM NOT = '00'                                               
000940         DISPLAY 'EVTSTA-T: STATS-PARM OPEN ERROR - FS=' FS-SPARM         
000950         GO TO 9000-TERMINATE                                             
000960     END-IF                                                               
000970     READ STATS-PARM                                                      
000980         AT END                                                           
000990             DISPLAY 'EVTSTA-T: STATS-PARM EMPTY - NOTHING TO REPO        
001000             GO TO 9000-TERMINATE                                         
001010     END-READ                                                             
001020     CLOSE STATS-PARM                                                     
001030     MOVE SPM-WINDOW-START (1:4)  TO EVT-EPO-YEAR                         
001040     MOVE SPM-WINDOW-START (6:2)  TO EVT-EPO-MONTH                        
001050     MOVE SPM-WINDOW-START (9:2)  TO EVT-EPO-DAY                          
001060     MOVE SPM-WINDOW-START (12:2) TO EVT-EPO-HOUR                         
001070     MOVE SPM-WINDOW-START (15:2) TO EVT-EPO-MINUTE                       
001080     MOVE SPM-WINDOW-START (18:2) TO EVT-EPO-SECOND                       
001090     PERFORM 5000-CALC-EPOCH-SECS                                         
001100     MOVE EVT-EPO-SECS TO WS-WINDOW-START-SECS                            
001110     MOVE SPM-WINDOW-END (1:4)  TO EVT-EPO-YEAR                           
001120     MOVE SPM-WINDOW-END (6:2)  TO EVT-EPO-MONTH                          
001130     MOVE SPM-WINDOW-END (9:2)  TO EVT-EPO-DAY                            
001140     MOVE SPM-WINDOW-END (12:2) TO EVT-EPO-HOUR                           
001150     MOVE SPM-WINDOW-END (15:2) TO EVT-EPO-MINUTE                         
001160     MOVE SPM-WINDOW-END (18:2) TO EVT-EPO-SECOND                         
001170     PERFORM 5000-CALC-EPOCH-SECS                                         
001180     MOVE EVT-EPO-SECS TO WS-WINDOW-END-SECS                              
001190     COMPUTE WS-WINDOW-LENGTH-SECS =                                      
001200         WS-WINDOW-END-SECS - WS-WINDOW-START-SECS                        
001210     OPEN INPUT MASTER-EVENTS                                             
001220     OPEN OUTPUT STATS-REPORT                                             
001230     WRITE ENR-STA FROM STA-HEADER-VIEW.                                  
001240 1000-INITIALIZE-EXIT.                                                    
001250     EXIT.                                                                
001260                                                                          
001270*-----------------------------------------------------------              
001280*  STEP - SCAN THE MASTER STORE, ACCUMULATE MATCHING EVENTS.              
001290*-----------------------------------------------------------              
001300 2000-SCAN-MASTER.                                                        
001310     PERFORM 2100-READ-MASTER-RECORD                                      
001320     PERFORM 2200-CHECK-AND-ACCUMULATE                                    
001330         UNTIL EVT-EOF-MASTER                                             
001340     CLOSE MASTER-EVENTS.                                                 
001350 2000-SCAN-MASTER-EXIT.                                                   
001360     EXIT.                                                                
001370                                                                          
001380 2100-READ-MASTER-RECORD.                                                 
001390     READ MASTER-EVENTS                                                   
001400         AT END SET EVT-EOF-MASTER TO TRUE                                
001410     END-READ.                                                            
001420 2100-READ-MASTER-RECORD-EXIT.                                            
001430     EXIT.                                                                
001440                                                                          
001450 2200-CHECK-AND-ACCUMULATE.                                               
001460     SET WS-EVENT-NOT-MATCHING TO TRUE                                    
001470     IF MTF-MACHINE-ID = SPM-MACHINE-ID                                   
001480         AND MTF-EVENT-TIME >= SPM-WINDOW-START                           
001490         AND MTF-EVENT-TIME < SPM-WINDOW-END                              
001500             SET WS-EVENT-MATCHES TO TRUE                                 
001510     END-IF                                                               
001520     IF WS-EVENT-MATCHES                                                  
001530         PERFORM 2900-ACCUMULATE-EVENT                                    
001540     END-IF                                                               
001550     PERFORM 2100-READ-MASTER-RECORD.                                     
001560 2200-CHECK-AND-ACCUMULATE-EXIT.                                          
001570     EXIT.                                                                
001580                                                                          
001590 2900-ACCUMULATE-EVENT.                                                   
001600     ADD 1 TO WS-EVENTS-COUNT                                             
001610     IF MTF-DEFECT-COUNT >= 0                                             
001620         ADD MTF-DEFECT-COUNT TO WS-DEFECTS-COUNT                         
001630     END-IF.                                                              
001640 2900-ACCUMULATE-EVENT-EXIT.                                              
001650     EXIT.                                                                
001660                                                                          
001670*-----------------------------------------------------------              
001680*  STEP - COMPUTE THE RATE AND STATUS, WRITE THE OUTPUT LINE              
001690*-----------------------------------------------------------              
001700 3000-COMPUTE-AND-WRITE-STATS.                                            
001710     IF WS-WINDOW-LENGTH-SECS > 0                                         
001720         COMPUTE WS-HOURS = WS-WINDOW-LENGTH-SECS / 3600                  
001730         COMPUTE WS-AVG-RATE ROUNDED = WS-DEFECTS-COUNT / WS-HOURS        
001740     ELSE                                                                 
001750         MOVE 0 TO WS-AVG-RATE                                            
001760     END-IF                                                               
001770     MOVE SPM-MACHINE-ID     TO STA-MACHINE-ID                            
001780     MOVE SPM-WINDOW-START   TO STA-WINDOW-START                          
001790     MOVE SPM-WINDOW-END     TO STA-WINDOW-END                            
001800     MOVE WS-EVENTS-COUNT    TO STA-EVENTS-COUNT                          
001810     MOVE WS-DEFECTS-COUNT   TO STA-DEFECTS-COUNT                         
001820     MOVE WS-AVG-RATE        TO STA-AVG-RATE                              
001830     IF WS-AVG-RATE < WS-WARN-THRESHOLD                                   
001840         MOVE 'Healthy' TO STA-STATUS                                     
001850     ELSE                                                                 
001860         MOVE 'Warning' TO STA-STATUS                                     
001870     END-IF                                                               
001880     WRITE ENR-STA FROM STA-DETAIL-VIEW                                   
001890     CLOSE STATS-REPORT.                                                  
001900 3000-COMPUTE-AND-WRITE-STATS-EXIT.                                       
001910     EXIT.                                                                
001920                                                                          
001930     COPY "EVTEPO.cpy".                                                   
001940                                                                          
001950 9000-TERMINATE.                                                          
001960     STOP RUN.                                                            
001970 9000-TERMINATE-EXIT.                                                     
001980     EXIT.                                                                
